000100******************************************************************
000200*  LTRESREC  --  LOAD-TEST RESULTS FILE RECORD LAYOUT           *
000300*                                                                *
000400*  ONE 80-BYTE RECORD PER LINE OF THE LTRESULT FILE.  THE FIRST  *
000500*  BYTE OF EVERY RECORD TELLS YOU WHICH OF THE TWO SHAPES BELOW  *
000600*  APPLIES -                                                     *
000700*      'H'  =  PHASE HEADER RECORD  (WALL-CLOCK DURATION)        *
000800*      'D'  =  DETAIL RECORD        (ONE REQUEST RESULT)         *
000900*  RECORDS ARRIVE PRESORTED ASCENDING ON SCENARIO-ID, PHASE-NO,  *
001000*  AND (FOR DETAILS) SEQ-NO -- THE RUN DOES NOT RESEQUENCE THEM. *
001100******************************************************************
001200 01  LT-RESULT-RECORD.
001300     05  LT-REC-TYPE                 PIC X(01).
001400         88  LT-IS-HEADER-REC             VALUE 'H'.
001500         88  LT-IS-DETAIL-REC             VALUE 'D'.
001600     05  FILLER                      PIC X(79).
001700
001800******************************************************************
001900*  ALTERNATE VIEW 1 -- PHASE HEADER RECORD  (LT-REC-TYPE = 'H')  *
002000******************************************************************
002100 01  LT-HEADER-REC REDEFINES LT-RESULT-RECORD.
002200     05  LTH-REC-TYPE                PIC X(01).
002300     05  LTH-SCENARIO-ID             PIC X(12).
002400         88  LTH-SCEN-BASIC-CHECK         VALUE 'BASIC'.
002500         88  LTH-SCEN-LARGE-STORE         VALUE 'LARGE'.
002600         88  LTH-SCEN-REALISTIC-SIM       VALUE 'REALISTIC'.
002700     05  LTH-PHASE-NO                PIC 9(02).
002800     05  LTH-PHASE-NAME              PIC X(30).
002900     05  LTH-WALL-SECS               PIC 9(05)V99.
003000     05  FILLER                      PIC X(28).
003100
003200******************************************************************
003300*  ALTERNATE VIEW 2 -- DETAIL RECORD  (LT-REC-TYPE = 'D')        *
003400*  ONE REQUEST-RESULT LINE HANDED UP FROM THE LOAD-DRIVER SCRIPTS*
003500******************************************************************
003600 01  LT-DETAIL-REC REDEFINES LT-RESULT-RECORD.
003700     05  LTD-REC-TYPE                PIC X(01).
003800     05  LTD-SCENARIO-ID             PIC X(12).
003900         88  LTD-SCEN-BASIC-CHECK         VALUE 'BASIC'.
004000         88  LTD-SCEN-LARGE-STORE         VALUE 'LARGE'.
004100         88  LTD-SCEN-REALISTIC-SIM       VALUE 'REALISTIC'.
004200     05  LTD-PHASE-NO                PIC 9(02).
004300     05  LTD-SEQ-NO                  PIC 9(06).
004400     05  LTD-USER-NAME               PIC X(12).
004500     05  LTD-METHOD                  PIC X(04).
004600         88  LTD-METHOD-GET               VALUE 'GET '.
004700         88  LTD-METHOD-POST              VALUE 'POST'.
004800         88  LTD-METHOD-PUT               VALUE 'PUT '.
004900     05  LTD-ENDPOINT                PIC X(24).
005000     05  LTD-HTTP-STATUS             PIC 9(03).
005100         88  LTD-STATUS-TRANSPORT         VALUE 000.
005200     05  LTD-TIME-MS                 PIC 9(07)V99.
005300     05  LTD-SUCCESS-FLAG            PIC X(01).
005400         88  LTD-REQUEST-OK               VALUE 'Y'.
005500         88  LTD-REQUEST-FAILED           VALUE 'N'.
005600     05  FILLER                      PIC X(06).
