000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LTEVALRP.
000300 AUTHOR.         D KOWALCZYK.
000400 INSTALLATION.   QA PLATFORM ENGINEERING.
000500 DATE-WRITTEN.   04/02/91.
000600 DATE-COMPILED.  04/02/91.
000700 SECURITY.       NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS MODULE'S REPORT LOGIC BREAKS DOWN INTO
001300*                A TWO-LEVEL CONTROL BREAK EVALUATION REPORT
001400*                (SCENARIO-ID MAJOR / PHASE-NO MINOR) AND A
001500*                MACHINE-READABLE STATISTICS EXTRACT FOR THE
001600*                LOAD-TEST RESULT FILE PRODUCED BY THE THREE
001700*                LOAD-TEST DRIVER SCENARIOS - BASIC-CHECK,
001800*                LARGE-STORE, AND REALISTIC-SIM.
001900*
002000*          IT BASES ITS PROCESSING ON THE LTRESULT FILE, WHICH
002100*          ARRIVES PRESORTED ON SCENARIO-ID/PHASE-NO/SEQ-NO - NO
002200*          SORT STEP IS NEEDED IN THIS PROGRAM.
002300*
002400*
002500******************************************************************
002600*
002700*          INPUT FILE            -  LTRESULT  (RESULT/HEADER RECS)
002800*
002900*          OUTPUT FILE PRODUCED  -  LTREPORT  (EVALUATION REPORT)
003000*
003100*          OUTPUT FILE PRODUCED  -  LTSTATS   (PHASE STATISTICS)
003200*
003300*          SUBPROGRAM CALLED     -  LTSTATS   (STATISTICS KERNEL)
003400*
003500******************************************************************
003600*   CHANGE LOG
003700******************************************************************
003800*   04/02/91  DPK  INITIAL VERSION - BASIC-CHECK SCENARIO ONLY.
003900*   06/11/91  DPK  ADDED LARGE-STORE SCENARIO SECTION AND THE
004000*                  THREE-TIER VERDICT (REQ 9106-011).
004100*   01/30/92  RAJ  ADDED REALISTIC-SIM FIVE-PHASE SECTION AND
004200*                  THE FOUR-TIER PRODUCTION VERDICT.
004300*   03/17/92  RAJ  FAILURE-DETAIL LINES FOR LARGE-STORE PHASE 1
004400*                  AND REALISTIC-SIM PHASE 4 (REQ 9203-004).
004500*   09/02/93  PLW  ENDURANCE DEGRADATION LINE ADDED TO PHASE 5
004600*                  OF THE REALISTIC-SIM SECTION.
004700*   11/30/95  PLW  POST-ONLY SUB-STATISTICS BLOCK ADDED TO THE
004800*                  REALISTIC-SIM TRAILER, PER QA REVIEW.
004900*   01/09/98  SGK  UPSI-0 TRACE SWITCH ADDED FOR BATCH-ABEND
005000*                  DIAGNOSIS, SAME CONVENTION AS LTSTATS.
005100*   08/23/99  SGK  Y2K SWEEP - NO CENTURY-SENSITIVE DATE FIELDS
005200*                  IN THIS PROGRAM, REVIEWED AND SIGNED OFF.
005300*   05/17/01  BTC  SCENARIO BANNER NOW EJECTS TO A NEW PAGE
005400*                  (NEXT-PAGE SPECIAL NAME) INSTEAD OF RUNNING
005500*                  ON FROM THE PRIOR SCENARIO'S TRAILER.
005600*   10/02/03  BTC  STATS-FILE RECORD NOW WRITTEN FOR EVERY PHASE,
005700*                  INCLUDING BASIC-CHECK PHASE 1 (DASHBOARD REQ).
005800*   06/14/07  BTC  FAILURE STATUS PRINTS "TRANSPORT" INSTEAD OF
005900*                  "000" WHEN THE UPSTREAM CALL NEVER GOT A
006000*                  RESPONSE STATUS BACK FROM THE SERVICE.
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.    IBM-390.
006600 OBJECT-COMPUTER.    IBM-390.
006700 SPECIAL-NAMES.
006800     C01 IS NEXT-PAGE
006900     UPSI-0 ON STATUS  IS LT-TRACE-SWITCH-ON
007000            OFF STATUS IS LT-TRACE-SWITCH-OFF.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     SELECT RESULTS-FILE
007600         ASSIGN TO UT-S-LTRESULT
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS WS-FILE-STATUS.
007900
008000     SELECT REPORT-FILE
008100         ASSIGN TO UT-S-LTREPORT
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS WS-FILE-STATUS.
008400
008500     SELECT STATS-FILE
008600         ASSIGN TO UT-S-LTSTATS
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS WS-FILE-STATUS.
008900
009000 DATA DIVISION.
009100 FILE SECTION.
009200
009300 FD  RESULTS-FILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS LT-RESULT-RECORD.
009900
010000     COPY LTRESREC.
010100
010200 FD  REPORT-FILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 80 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS LT-REPORT-LINE.
010800
010900 01  LT-REPORT-LINE                      PIC X(80).
011000
011100 FD  STATS-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 80 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS LT-STAT-RECORD.
011700
011800     COPY LTSTATRC.
011900
012000 WORKING-STORAGE SECTION.
012100*         COUNTS REPORT PAGES EJECTED THIS RUN - ONE PER
012200*         SCENARIO BANNER (REQ QA-4488).
012300 77  WS-PAGE-CTR                        PIC 9(03) COMP VALUE 1.
012400
012500 01  WS-FILE-STATUS                      PIC X(02) VALUE SPACES.
012600
012700 01  WS-PROGRAM-SWITCHES.
012800     05  WS-EOF-RESULTS-SW               PIC X(03) VALUE 'NO '.
012900         88  EOF-RESULTS                      VALUE 'YES'.
013000     05  WS-FIRST-RECORD-SW              PIC X(03) VALUE 'YES'.
013100         88  FIRST-RECORD                     VALUE 'YES'.
013200     05  FILLER                          PIC X(04) VALUE SPACES.
013300
013400 01  WS-RUN-COUNTERS.
013500     05  WS-RECORDS-READ-CTR             PIC 9(07) COMP.
013600     05  WS-PHASES-DONE-CTR              PIC 9(05) COMP.
013700     05  WS-STATS-WRITTEN-CTR            PIC 9(05) COMP.
013800     05  FILLER                          PIC X(02) VALUE SPACES.
013900
014000 01  WS-BREAK-CONTROLS.
014100     05  WS-PREV-SCENARIO-ID             PIC X(12) VALUE SPACES.
014200         88  WS-PREV-SCEN-BASIC-CHECK        VALUE 'BASIC       '.
014300         88  WS-PREV-SCEN-LARGE-STORE        VALUE 'LARGE       '.
014400         88  WS-PREV-SCEN-REALISTIC-SIM      VALUE 'REALISTIC   '.
014500     05  WS-PREV-PHASE-NO                PIC 9(02) VALUE ZERO.
014600     05  WS-CURR-PHASE-NAME              PIC X(30) VALUE SPACES.
014700     05  WS-CURR-WALL-SECS               PIC 9(05)V99 COMP-3
014800                                                       VALUE 0.
014900     05  FILLER                          PIC X(09) VALUE SPACES.
015000
015100 01  WS-PHASE-ACCUMULATORS.
015200     05  WS-PH-REQ-COUNT                 PIC 9(06) COMP-3
015300                                                       VALUE 0.
015400     05  WS-PH-OK-COUNT                  PIC 9(06) COMP-3
015500                                                       VALUE 0.
015600     05  WS-PH-FAIL-COUNT                PIC 9(06) COMP-3
015700                                                       VALUE 0.
015800     05  WS-PH-SUM-MS                    PIC S9(09)V99 COMP-3
015900                                                       VALUE 0.
016000     05  WS-PH-MIN-MS                    PIC S9(07)V99 COMP-3
016100                                                       VALUE 0.
016200     05  WS-PH-MAX-MS                    PIC S9(07)V99 COMP-3
016300                                                       VALUE 0.
016400     05  FILLER                          PIC X(08) VALUE SPACES.
016500
016600******************************************************************
016700*  LATENCY TABLE FOR THE CURRENT PHASE - PASSED BY REFERENCE TO  *
016800*  LTSTATS FOR SORTING, PERCENTILE, AND DEGRADATION WORK.  600   *
016900*  ENTRIES COVERS THE LARGEST PHASE (LARGE-STORE PHASE 1, 40     *
017000*  USERS AT UP TO 4 REQUESTS EACH) WITH ROOM TO SPARE.           *
017100******************************************************************
017200 01  WS-LATENCY-TABLE-AREA.
017300     05  WS-LATENCY-COUNT                PIC 9(04) COMP VALUE 0.
017400     05  WS-LATENCY-ENTRY OCCURS 600 TIMES
017500                          INDEXED BY WS-LTX
017600                                     PIC S9(07)V99 COMP-3.
017700     05  FILLER                          PIC X(02) VALUE SPACES.
017800
017900******************************************************************
018000*  KERNEL IN/OUT BLOCK - LAYOUT MUST STAY IN STEP WITH LTSTATS'  *
018100*  LT-KERNEL-PARMS LINKAGE ITEM.                                 *
018200******************************************************************
018300 01  WS-KERNEL-PARMS.
018400     05  WS-KP-FUNCTION-CODE             PIC X(01).
018500         88  WS-KP-FUNC-BASIC-STATS          VALUE '1'.
018600         88  WS-KP-FUNC-DEGRADATION          VALUE '2'.
018700     05  WS-KP-CALC-PCTILE-SW            PIC X(01).
018800         88  WS-KP-CALC-PCTILE               VALUE 'Y'.
018900     05  WS-KP-LARGE-STORE-MODE-SW       PIC X(01).
019000         88  WS-KP-USE-MAX-NOT-PCTILE        VALUE 'Y'.
019100     05  WS-KP-IN-REQ-COUNT              PIC 9(06) COMP-3.
019200     05  WS-KP-IN-OK-COUNT               PIC 9(06) COMP-3.
019300     05  WS-KP-IN-SUM-MS                 PIC S9(09)V99 COMP-3.
019400     05  WS-KP-IN-WALL-SECS              PIC 9(05)V99 COMP-3.
019500     05  WS-KP-OUT-SUCCESS-PCT           PIC 9(03)V9 COMP-3.
019600     05  WS-KP-OUT-THROUGHPUT            PIC 9(05)V9 COMP-3.
019700     05  WS-KP-OUT-AVG-MS                PIC 9(07) COMP-3.
019800     05  WS-KP-OUT-P95-MS                PIC 9(07) COMP-3.
019900     05  WS-KP-OUT-FIRST10-MEAN          PIC S9(07)V99 COMP-3.
020000     05  WS-KP-OUT-LAST10-MEAN           PIC S9(07)V99 COMP-3.
020100     05  WS-KP-OUT-DEGRADE-PCT           PIC S9(03)V9 COMP-3.
020200     05  FILLER                          PIC X(04) VALUE SPACES.
020300
020400 01  WS-ENDURANCE-RESULTS.
020500     05  WS-RS-FIRST10-MEAN              PIC S9(07)V99 COMP-3
020600                                                       VALUE 0.
020700     05  WS-RS-LAST10-MEAN               PIC S9(07)V99 COMP-3
020800                                                       VALUE 0.
020900     05  WS-RS-DEGRADE-PCT               PIC S9(03)V9 COMP-3
021000                                                       VALUE 0.
021100     05  FILLER                          PIC X(06) VALUE SPACES.
021200
021300
021400 01  WS-LARGE-STORE-VERDICT-INPUTS.
021500     05  WS-LS-P1-SUCCESS-PCT            PIC 9(03)V9 COMP-3
021600                                                       VALUE 0.
021700     05  WS-LS-P1-MEAN-MS                PIC 9(07) COMP-3
021800                                                       VALUE 9999.
021900     05  WS-LS-P1-MEAN-MS-BYTES REDEFINES
022000                     WS-LS-P1-MEAN-MS        PIC X(04).
022100     05  FILLER                          PIC X(05) VALUE SPACES.
022200
022300 01  WS-REALISTIC-SIM-GRAND-TOTALS.
022400     05  WS-RS-GT-REQ-COUNT              PIC 9(07) COMP-3
022500                                                       VALUE 0.
022600     05  WS-RS-GT-OK-COUNT               PIC 9(07) COMP-3
022700                                                       VALUE 0.
022800     05  WS-RS-GT-SUM-MS                 PIC S9(10)V99 COMP-3
022900                                                       VALUE 0.
023000     05  WS-RS-GT-SUCCESS-PCT            PIC 9(03)V9 COMP-3
023100                                                       VALUE 0.
023200     05  WS-RS-GT-MEAN-MS                PIC 9(07) COMP-3
023300                                                       VALUE 9999.
023400     05  WS-RS-POST-REQ-COUNT            PIC 9(06) COMP-3
023500                                                       VALUE 0.
023600     05  WS-RS-POST-OK-COUNT             PIC 9(06) COMP-3
023700                                                       VALUE 0.
023800     05  WS-RS-POST-SUM-MS               PIC S9(09)V99 COMP-3
023900                                                       VALUE 0.
024000     05  WS-RS-POST-SUCCESS-PCT          PIC 9(03)V9 COMP-3
024100                                                       VALUE 0.
024200     05  WS-RS-POST-MEAN-MS              PIC 9(07) COMP-3
024300                                                       VALUE 9999.
024400     05  FILLER                          PIC X(07) VALUE SPACES.
024500
024600******************************************************************
024700*  FAILURE-DETAIL BUFFER - HOLDS UP TO 5 FAILED RECORDS FOR THE  *
024800*  CURRENT PHASE.  LARGE-STORE PHASE 1 PRINTS UP TO 5 OF THESE;  *
024900*  REALISTIC-SIM PHASE 4 PRINTS ONLY THE FIRST 3.                *
025000******************************************************************
025100 01  WS-FAILURE-DETAIL-TABLE.
025200     05  WS-FAIL-COUNT                   PIC 9(02) COMP VALUE 0.
025300     05  WS-FAIL-PRINT-LIMIT             PIC 9(02) COMP VALUE 0.
025400     05  WS-FAIL-ENTRY OCCURS 5 TIMES
025500                       INDEXED BY WS-FLX.
025600         10  WS-FAIL-USER-NAME           PIC X(12).
025700         10  WS-FAIL-METHOD              PIC X(04).
025800         10  WS-FAIL-ENDPOINT            PIC X(24).
025900         10  WS-FAIL-STATUS              PIC 9(03).
026000     05  FILLER                          PIC X(04) VALUE SPACES.
026100
026200******************************************************************
026300*  FAILURE STATUS DISPLAY VIEW - "000" TRANSPORT ERRORS PRINT AS *
026400*  THE WORD TRANSPORT, EVERYTHING ELSE PRINTS THE STATUS CODE.   *
026500******************************************************************
026600 01  WS-FAILURE-STATUS-WORK.
026700     05  WS-FAILURE-STATUS-NUM           PIC 9(03) VALUE 0.
026800     05  WS-FAILURE-STATUS-ALPHA REDEFINES
026900                       WS-FAILURE-STATUS-NUM     PIC X(03).
027000     05  WS-FAILURE-STATUS-EDIT          PIC ZZ9.
027100     05  FILLER                          PIC X(01) VALUE SPACES.
027200
027300 01  WS-VERDICT-TEXT-AREA.
027400     05  WS-VH-TEXT                      PIC X(40) VALUE SPACES.
027500     05  WS-VD-TEXT                      PIC X(60) VALUE SPACES.
027600     05  FILLER                          PIC X(01) VALUE SPACES.
027700
027800* PROGRAM REPORT LINES.
027900
028000 01  WS-BANNER-LINE.
028100     05  FILLER                          PIC X(80) VALUE ALL '='.
028200
028300 01  WS-SCEN-TITLE-LINE.
028400     05  FILLER                          PIC X(02) VALUE SPACES.
028500     05  WS-SCEN-TITLE-TXT               PIC X(40).
028600     05  FILLER                          PIC X(38) VALUE SPACES.
028700
028800 01  WS-PHASE-HDR-LINE.
028900     05  FILLER                          PIC X(02) VALUE SPACES.
029000     05  FILLER                          PIC X(06) VALUE 'PHASE '.
029100     05  WS-PHH-PHASE-NO                 PIC Z9.
029200     05  FILLER                          PIC X(02) VALUE SPACES.
029300     05  WS-PHH-PHASE-NAME               PIC X(30).
029400     05  FILLER                          PIC X(38) VALUE SPACES.
029500
029600 01  WS-PROBE-LINE.
029700     05  FILLER                          PIC X(02) VALUE SPACES.
029800     05  WS-PRB-MARKER                   PIC X(02).
029900     05  FILLER                          PIC X(02) VALUE SPACES.
030000     05  WS-PRB-NAME                     PIC X(16).
030100     05  FILLER                          PIC X(02) VALUE SPACES.
030200     05  WS-PRB-STATUS                   PIC 9(03).
030300     05  WS-PRB-STATUS-ALPHA REDEFINES
030400                     WS-PRB-STATUS           PIC X(03).
030500     05  FILLER                          PIC X(04) VALUE SPACES.
030600     05  WS-PRB-TIME                     PIC ZZZZ9.
030700     05  FILLER                          PIC X(03) VALUE ' MS'.
030800     05  FILLER                          PIC X(41) VALUE SPACES.
030900
031000 01  WS-STATS-LINE-1.
031100     05  FILLER                          PIC X(02) VALUE SPACES.
031200     05  FILLER                          PIC X(10) VALUE
031300                                              'REQUESTS  '.
031400     05  WS-ST1-REQ-COUNT                PIC ZZZZZ9.
031500     05  FILLER                          PIC X(03) VALUE SPACES.
031600     05  FILLER                          PIC X(09) VALUE
031700                                              'SUCCESS  '.
031800     05  WS-ST1-OK-COUNT                 PIC ZZZZZ9.
031900     05  FILLER                          PIC X(02) VALUE ' ('.
032000     05  WS-ST1-SUCC-PCT                 PIC ZZ9.9.
032100     05  FILLER                          PIC X(02) VALUE '%)'.
032200     05  FILLER                          PIC X(02) VALUE SPACES.
032300     05  FILLER                          PIC X(05) VALUE
032400                                              'FAIL '.
032500     05  WS-ST1-FAIL-COUNT               PIC ZZZZZ9.
032600     05  FILLER                          PIC X(02) VALUE ' ('.
032700     05  WS-ST1-FAIL-PCT                 PIC ZZ9.9.
032800     05  FILLER                          PIC X(02) VALUE '%)'.
032900     05  FILLER                          PIC X(13) VALUE SPACES.
033000
033100 01  WS-STATS-LINE-2.
033200     05  FILLER                          PIC X(02) VALUE SPACES.
033300     05  FILLER                          PIC X(10) VALUE
033400                                              'WALL TIME '.
033500     05  WS-ST2-WALL-SECS                PIC ZZZZ9.99.
033600     05  FILLER                          PIC X(05) VALUE ' SEC '.
033700     05  FILLER                          PIC X(11) VALUE
033800                                              'THROUGHPUT '.
033900     05  WS-ST2-THRUPUT                  PIC ZZZZ9.9.
034000     05  FILLER                          PIC X(09) VALUE
034100                                              ' REQ/SEC '.
034200     05  FILLER                          PIC X(28) VALUE SPACES.
034300
034400 01  WS-STATS-LINE-3.
034500     05  FILLER                          PIC X(02) VALUE SPACES.
034600     05  FILLER                          PIC X(05) VALUE 'AVG  '.
034700     05  WS-ST3-AVG-MS                   PIC ZZZZZ9.
034800     05  FILLER                          PIC X(04) VALUE ' MS '.
034900*         MIN-MS/P95-MS ONLY APPLY ON CERTAIN PHASES (BATCH
035000*         FLOW) - THE WHOLE LABEL/VALUE/UNIT SLICE IS BLANKED
035100*         AS ONE UNIT WHEN THE PHASE DOES NOT CALL FOR THE
035200*         COLUMN (REQ QA-4488).
035300     05  WS-ST3-MIN-BLOCK.
035400         10  WS-ST3-MIN-LABEL        PIC X(05) VALUE SPACES.
035500         10  WS-ST3-MIN-MS           PIC ZZZZZ9.
035600         10  WS-ST3-MIN-UNIT         PIC X(04) VALUE SPACES.
035700     05  FILLER                          PIC X(05) VALUE 'MAX  '.
035800     05  WS-ST3-MAX-MS                   PIC ZZZZZ9.
035900     05  FILLER                          PIC X(04) VALUE ' MS '.
036000     05  WS-ST3-P95-BLOCK.
036100         10  WS-ST3-P95-LABEL        PIC X(05) VALUE SPACES.
036200         10  WS-ST3-P95-MS           PIC ZZZZZ9.
036300         10  WS-ST3-P95-UNIT         PIC X(04) VALUE SPACES.
036400     05  FILLER                          PIC X(18) VALUE SPACES.
036500
036600 01  WS-FAILURE-LINE.
036700     05  FILLER                          PIC X(04) VALUE SPACES.
036800     05  FILLER                          PIC X(08) VALUE
036900                                              'FAILED: '.
037000     05  WS-FL-USER-NAME                 PIC X(12).
037100     05  FILLER                          PIC X(01) VALUE SPACES.
037200     05  WS-FL-METHOD                    PIC X(04).
037300     05  FILLER                          PIC X(01) VALUE SPACES.
037400     05  WS-FL-ENDPOINT                  PIC X(24).
037500     05  FILLER                          PIC X(01) VALUE SPACES.
037600     05  FILLER                          PIC X(07) VALUE
037700                                              'STATUS '.
037800     05  WS-FL-STATUS-TXT                PIC X(09).
037900     05  FILLER                          PIC X(09) VALUE SPACES.
038000
038100 01  WS-VERDICT-HEADLINE.
038200     05  FILLER                          PIC X(02) VALUE SPACES.
038300     05  WS-VH-LINE-TEXT                 PIC X(40).
038400     05  FILLER                          PIC X(38) VALUE SPACES.
038500
038600 01  WS-VERDICT-DETAIL.
038700     05  FILLER                          PIC X(02) VALUE SPACES.
038800     05  WS-VD-LINE-TEXT                 PIC X(60).
038900     05  FILLER                          PIC X(18) VALUE SPACES.
039000
039100 01  WS-GRAND-TOTALS-LINE.
039200     05  FILLER                          PIC X(02) VALUE SPACES.
039300     05  FILLER                          PIC X(16) VALUE
039400                                              'GRAND TOTALS -- '.
039500     05  FILLER                          PIC X(10) VALUE
039600                                              'REQUESTS  '.
039700     05  WS-GT-REQ-COUNT                 PIC ZZZZZ9.
039800     05  FILLER                          PIC X(02) VALUE SPACES.
039900     05  FILLER                          PIC X(09) VALUE
040000                                              'SUCCESS  '.
040100     05  WS-GT-SUCC-PCT                  PIC ZZ9.9.
040200     05  FILLER                          PIC X(01) VALUE '%'.
040300     05  FILLER                          PIC X(02) VALUE SPACES.
040400     05  FILLER                          PIC X(05) VALUE 'AVG  '.
040500     05  WS-GT-MEAN-MS                   PIC ZZZZZ9.
040600     05  FILLER                          PIC X(03) VALUE ' MS'.
040700     05  FILLER                          PIC X(13) VALUE SPACES.
040800
040900 01  WS-POST-STATS-LINE.
041000     05  FILLER                          PIC X(02) VALUE SPACES.
041100     05  FILLER                          PIC X(11) VALUE
041200                                              'POST ONLY -'.
041300     05  FILLER                          PIC X(01) VALUE SPACES.
041400     05  FILLER                          PIC X(10) VALUE
041500                                              'REQUESTS  '.
041600     05  WS-PS-REQ-COUNT                 PIC ZZZZZ9.
041700     05  FILLER                          PIC X(02) VALUE SPACES.
041800     05  FILLER                          PIC X(09) VALUE
041900                                              'SUCCESS  '.
042000     05  WS-PS-SUCC-PCT                  PIC ZZ9.9.
042100     05  FILLER                          PIC X(01) VALUE '%'.
042200     05  FILLER                          PIC X(02) VALUE SPACES.
042300     05  FILLER                          PIC X(05) VALUE 'AVG  '.
042400     05  WS-PS-MEAN-MS                   PIC ZZZZZ9.
042500     05  FILLER                          PIC X(03) VALUE ' MS'.
042600     05  FILLER                          PIC X(17) VALUE SPACES.
042700
042800 01  WS-DEGRADE-LINE.
042900     05  FILLER                          PIC X(02) VALUE SPACES.
043000     05  FILLER                          PIC X(12) VALUE
043100                                              'DEGRADATION '.
043200     05  FILLER                          PIC X(07) VALUE
043300                                              'FIRST10'.
043400     05  FILLER                          PIC X(01) VALUE SPACES.
043500     05  WS-DG-FIRST10                   PIC ZZZZ9.
043600     05  FILLER                          PIC X(04) VALUE ' MS '.
043700     05  FILLER                          PIC X(06) VALUE 'LAST10'.
043800     05  FILLER                          PIC X(01) VALUE SPACES.
043900     05  WS-DG-LAST10                    PIC ZZZZ9.
044000     05  FILLER                          PIC X(04) VALUE ' MS '.
044100     05  WS-DG-SIGN                      PIC X(01).
044200     05  WS-DG-PCT                       PIC ZZ9.9.
044300     05  FILLER                          PIC X(02) VALUE '% '.
044400     05  FILLER                          PIC X(25) VALUE SPACES.
044500
044600 LINKAGE SECTION.
044700
044800 PROCEDURE DIVISION.
044900
045000 000-MAIN-LOGIC.
045100
045200     OPEN INPUT  RESULTS-FILE
045300          OUTPUT REPORT-FILE
045400          OUTPUT STATS-FILE.
045500     PERFORM 100-READ-RESULTS-RECORD THRU 100-EXIT.
045600     PERFORM 200-PROCESS-ONE-RECORD THRU 200-EXIT
045700         UNTIL EOF-RESULTS.
045800     PERFORM 700-END-OF-RUN THRU 700-EXIT.
045900     CLOSE RESULTS-FILE
046000           REPORT-FILE
046100           STATS-FILE.
046200     MOVE ZERO TO RETURN-CODE.
046300     GOBACK.
046400
046500 100-READ-RESULTS-RECORD.
046600
046700     READ RESULTS-FILE
046800         AT END MOVE 'YES' TO WS-EOF-RESULTS-SW
046900                GO TO 100-EXIT.
047000     ADD 1 TO WS-RECORDS-READ-CTR.
047100
047200 100-EXIT.
047300     EXIT.
047400
047500 200-PROCESS-ONE-RECORD.
047600
047700     IF LT-IS-HEADER-REC
047800        PERFORM 300-START-NEW-PHASE THRU 300-EXIT
047900     ELSE
048000        PERFORM 400-ACCUM-DETAIL-RECORD THRU 400-EXIT.
048100     PERFORM 100-READ-RESULTS-RECORD THRU 100-EXIT.
048200
048300 200-EXIT.
048400     EXIT.
048500
048600******************************************************************
048700*  300-START-NEW-PHASE - CLOSES OUT THE PRIOR PHASE (AND SCENARIO*
048800*  IF THE SCENARIO-ID JUST CHANGED), THEN OPENS THE NEW PHASE.   *
048900******************************************************************
049000 300-START-NEW-PHASE.
049100
049200     IF FIRST-RECORD
049300        MOVE 'NO ' TO WS-FIRST-RECORD-SW
049400     ELSE
049500        PERFORM 600-END-OF-PHASE THRU 600-EXIT
049600        IF LTH-SCENARIO-ID NOT = WS-PREV-SCENARIO-ID
049700           PERFORM 650-END-OF-SCENARIO THRU 650-EXIT.
049800
049900     IF LTH-SCENARIO-ID NOT = WS-PREV-SCENARIO-ID
050000        PERFORM 500-START-NEW-SCENARIO THRU 500-EXIT.
050100
050200     MOVE LTH-SCENARIO-ID   TO WS-PREV-SCENARIO-ID.
050300     MOVE LTH-PHASE-NO      TO WS-PREV-PHASE-NO.
050400     MOVE LTH-PHASE-NAME    TO WS-CURR-PHASE-NAME.
050500     MOVE LTH-WALL-SECS     TO WS-CURR-WALL-SECS.
050600     PERFORM 550-RESET-PHASE-ACCUM THRU 550-EXIT.
050700     PERFORM 9200-WRITE-PHASE-HDR THRU 9200-EXIT.
050800     ADD 1 TO WS-PHASES-DONE-CTR.
050900
051000 300-EXIT.
051100     EXIT.
051200
051300 400-ACCUM-DETAIL-RECORD.
051400
051500     ADD 1 TO WS-PH-REQ-COUNT.
051600     IF LTD-REQUEST-OK
051700        ADD 1 TO WS-PH-OK-COUNT
051800        ADD LTD-TIME-MS TO WS-PH-SUM-MS
051900        PERFORM 410-ACCUM-MIN-MAX THRU 410-EXIT
052000        PERFORM 420-STORE-LATENCY THRU 420-EXIT
052100     ELSE
052200        ADD 1 TO WS-PH-FAIL-COUNT
052300        PERFORM 430-RECORD-FAILURE-DETAIL THRU 430-EXIT.
052400
052500     IF LTD-METHOD-POST AND LTD-SCEN-REALISTIC-SIM
052600        PERFORM 440-ACCUM-POST-STATS THRU 440-EXIT.
052700
052800     IF LTD-SCEN-BASIC-CHECK AND LTD-PHASE-NO = 1
052900        PERFORM 9600-WRITE-PROBE-LINE THRU 9600-EXIT.
053000
053100 400-EXIT.
053200     EXIT.
053300
053400 410-ACCUM-MIN-MAX.
053500
053600     IF WS-PH-OK-COUNT = 1
053700        MOVE LTD-TIME-MS TO WS-PH-MIN-MS
053800        MOVE LTD-TIME-MS TO WS-PH-MAX-MS.
053900     IF WS-PH-OK-COUNT > 1 AND LTD-TIME-MS < WS-PH-MIN-MS
054000        MOVE LTD-TIME-MS TO WS-PH-MIN-MS.
054100     IF WS-PH-OK-COUNT > 1 AND LTD-TIME-MS > WS-PH-MAX-MS
054200        MOVE LTD-TIME-MS TO WS-PH-MAX-MS.
054300
054400 410-EXIT.
054500     EXIT.
054600
054700 420-STORE-LATENCY.
054800
054900     ADD 1 TO WS-LATENCY-COUNT.
055000     SET WS-LTX TO WS-LATENCY-COUNT.
055100     MOVE LTD-TIME-MS TO WS-LATENCY-ENTRY (WS-LTX).
055200
055300 420-EXIT.
055400     EXIT.
055500
055600 430-RECORD-FAILURE-DETAIL.
055700
055800     IF WS-FAIL-COUNT < 5
055900        ADD 1 TO WS-FAIL-COUNT
056000        SET WS-FLX TO WS-FAIL-COUNT
056100        MOVE LTD-USER-NAME    TO WS-FAIL-USER-NAME (WS-FLX)
056200        MOVE LTD-METHOD       TO WS-FAIL-METHOD (WS-FLX)
056300        MOVE LTD-ENDPOINT     TO WS-FAIL-ENDPOINT (WS-FLX)
056400        MOVE LTD-HTTP-STATUS  TO WS-FAIL-STATUS (WS-FLX).
056500
056600 430-EXIT.
056700     EXIT.
056800
056900 440-ACCUM-POST-STATS.
057000
057100     ADD 1 TO WS-RS-POST-REQ-COUNT.
057200     IF LTD-REQUEST-OK
057300        ADD 1 TO WS-RS-POST-OK-COUNT
057400        ADD LTD-TIME-MS TO WS-RS-POST-SUM-MS.
057500
057600 440-EXIT.
057700     EXIT.
057800
057900 500-START-NEW-SCENARIO.
058000
058100     PERFORM 9100-WRITE-SCEN-BANNER THRU 9100-EXIT.
058200     PERFORM 560-RESET-SCENARIO-ACCUM THRU 560-EXIT.
058300
058400 500-EXIT.
058500     EXIT.
058600
058700 550-RESET-PHASE-ACCUM.
058800
058900     MOVE ZERO TO WS-PH-REQ-COUNT
059000                  WS-PH-OK-COUNT
059100                  WS-PH-FAIL-COUNT
059200                  WS-PH-SUM-MS
059300                  WS-PH-MIN-MS
059400                  WS-PH-MAX-MS
059500                  WS-LATENCY-COUNT
059600                  WS-FAIL-COUNT.
059700
059800 550-EXIT.
059900     EXIT.
060000
060100 560-RESET-SCENARIO-ACCUM.
060200
060300     MOVE ZERO TO WS-RS-GT-REQ-COUNT
060400                  WS-RS-GT-OK-COUNT
060500                  WS-RS-GT-SUM-MS
060600                  WS-RS-POST-REQ-COUNT
060700                  WS-RS-POST-OK-COUNT
060800                  WS-RS-POST-SUM-MS.
060900     MOVE ZERO TO WS-LS-P1-SUCCESS-PCT.
061000     MOVE 9999 TO WS-LS-P1-MEAN-MS.
061100
061200 560-EXIT.
061300     EXIT.
061400
061500******************************************************************
061600*  600-END-OF-PHASE - CALLS THE STATISTICS KERNEL, WRITES THE    *
061700*  STATS-FILE RECORD, ACCUMULATES SCENARIO-LEVEL TOTALS, AND     *
061800*  PRINTS THE REPORT LINES FOR THE PHASE JUST COMPLETED.         *
061900*                                                                *
062000*  610-CALC-ENDURANCE-DEGRADE (FUNCTION CODE 2) IS ALWAYS CALLED *
062100*  BEFORE THE BASIC-STATS CALL BELOW, PER LTSTATS' OWN REMARKS - *
062200*  A PERCENTILE CALL SORTS THE LATENCY TABLE AND WOULD DESTROY   *
062300*  THE ARRIVAL ORDER DEGRADATION NEEDS.                          *
062400******************************************************************
062500 600-END-OF-PHASE.
062600
062700     MOVE WS-PH-REQ-COUNT    TO WS-KP-IN-REQ-COUNT.
062800     MOVE WS-PH-OK-COUNT     TO WS-KP-IN-OK-COUNT.
062900     MOVE WS-PH-SUM-MS       TO WS-KP-IN-SUM-MS.
063000     MOVE WS-CURR-WALL-SECS  TO WS-KP-IN-WALL-SECS.
063100     MOVE '1' TO WS-KP-FUNCTION-CODE.
063200     MOVE 'N' TO WS-KP-CALC-PCTILE-SW.
063300     MOVE 'N' TO WS-KP-LARGE-STORE-MODE-SW.
063400
063500     IF WS-PREV-SCEN-LARGE-STORE AND WS-PREV-PHASE-NO = 1
063600        MOVE 'Y' TO WS-KP-CALC-PCTILE-SW
063700        MOVE 'Y' TO WS-KP-LARGE-STORE-MODE-SW.
063800     IF WS-PREV-SCEN-REALISTIC-SIM AND WS-PREV-PHASE-NO = 4
063900        MOVE 'Y' TO WS-KP-CALC-PCTILE-SW.
064000     IF WS-PREV-SCEN-REALISTIC-SIM AND WS-PREV-PHASE-NO = 5
064100        PERFORM 610-CALC-ENDURANCE-DEGRADE THRU 610-EXIT.
064200
064300     CALL 'LTSTATS' USING WS-LATENCY-TABLE-AREA, WS-KERNEL-PARMS.
064400
064500     MOVE WS-PREV-SCENARIO-ID  TO LTS-SCENARIO-ID.
064600     MOVE WS-PREV-PHASE-NO     TO LTS-PHASE-NO.
064700     MOVE WS-PH-REQ-COUNT      TO LTS-REQ-COUNT.
064800     MOVE WS-PH-OK-COUNT       TO LTS-OK-COUNT.
064900     MOVE WS-KP-OUT-SUCCESS-PCT TO LTS-SUCCESS-PCT.
065000     MOVE WS-KP-OUT-THROUGHPUT TO LTS-THROUGHPUT.
065100     MOVE WS-KP-OUT-AVG-MS     TO LTS-AVG-MS.
065200     MOVE WS-PH-MIN-MS         TO LTS-MIN-MS.
065300     MOVE WS-PH-MAX-MS         TO LTS-MAX-MS.
065400     IF WS-KP-CALC-PCTILE
065500        MOVE WS-KP-OUT-P95-MS  TO LTS-P95-MS
065600     ELSE
065700        MOVE ZERO TO LTS-P95-MS.
065800     WRITE LT-STAT-RECORD.
065900     ADD 1 TO WS-STATS-WRITTEN-CTR.
066000
066100     PERFORM 620-ACCUM-SCENARIO-TOTALS THRU 620-EXIT.
066200     PERFORM 630-PRINT-PHASE-OUTPUT THRU 630-EXIT.
066300
066400 600-EXIT.
066500     EXIT.
066600
066700 610-CALC-ENDURANCE-DEGRADE.
066800
066900     MOVE '2' TO WS-KP-FUNCTION-CODE.
067000     CALL 'LTSTATS' USING WS-LATENCY-TABLE-AREA, WS-KERNEL-PARMS.
067100     MOVE WS-KP-OUT-FIRST10-MEAN TO WS-RS-FIRST10-MEAN.
067200     MOVE WS-KP-OUT-LAST10-MEAN  TO WS-RS-LAST10-MEAN.
067300     MOVE WS-KP-OUT-DEGRADE-PCT  TO WS-RS-DEGRADE-PCT.
067400     MOVE '1' TO WS-KP-FUNCTION-CODE.
067500
067600 610-EXIT.
067700     EXIT.
067800
067900 620-ACCUM-SCENARIO-TOTALS.
068000
068100     IF WS-PREV-SCEN-LARGE-STORE AND WS-PREV-PHASE-NO = 1
068200        MOVE WS-KP-OUT-SUCCESS-PCT TO WS-LS-P1-SUCCESS-PCT
068300        MOVE WS-KP-OUT-AVG-MS      TO WS-LS-P1-MEAN-MS.
068400     IF WS-PREV-SCEN-REALISTIC-SIM
068500        ADD WS-PH-REQ-COUNT TO WS-RS-GT-REQ-COUNT
068600        ADD WS-PH-OK-COUNT  TO WS-RS-GT-OK-COUNT
068700        ADD WS-PH-SUM-MS    TO WS-RS-GT-SUM-MS.
068800
068900 620-EXIT.
069000     EXIT.
069100
069200 630-PRINT-PHASE-OUTPUT.
069300
069400     IF WS-PREV-SCEN-BASIC-CHECK AND WS-PREV-PHASE-NO = 1
069500        GO TO 630-EXIT.
069600
069700     PERFORM 9300-WRITE-STATS-BLOCK THRU 9300-EXIT.
069800     IF WS-PREV-SCEN-LARGE-STORE AND WS-PREV-PHASE-NO = 1
069900        PERFORM 9400-WRITE-FAILURE-LINES THRU 9400-EXIT.
070000     IF WS-PREV-SCEN-REALISTIC-SIM AND WS-PREV-PHASE-NO = 4
070100        PERFORM 9400-WRITE-FAILURE-LINES THRU 9400-EXIT.
070200     IF WS-PREV-SCEN-REALISTIC-SIM AND WS-PREV-PHASE-NO = 5
070300        PERFORM 9450-WRITE-DEGRADE-LINE THRU 9450-EXIT.
070400
070500 630-EXIT.
070600     EXIT.
070700
070800******************************************************************
070900*  650-END-OF-SCENARIO - PRINTS THE SCENARIO TRAILER (GRAND      *
071000*  TOTALS AND VERDICT) FOR LARGE-STORE AND REALISTIC-SIM.        *
071100*  BASIC-CHECK HAS NO VERDICT - PURELY DESCRIPTIVE PER SPEC.     *
071200******************************************************************
071300 650-END-OF-SCENARIO.
071400
071500     IF WS-PREV-SCEN-LARGE-STORE
071600        PERFORM 660-LARGE-STORE-VERDICT THRU 660-EXIT.
071700     IF WS-PREV-SCEN-REALISTIC-SIM
071800        PERFORM 670-REALISTIC-SIM-TRAILER THRU 670-EXIT.
071900
072000 650-EXIT.
072100     EXIT.
072200
072300 660-LARGE-STORE-VERDICT.
072400
072500     IF LT-TRACE-SWITCH-ON
072600        DISPLAY '660-LARGE-STORE-VERDICT P1-MEAN-MS BYTES '
072700                WS-LS-P1-MEAN-MS-BYTES.
072800     IF WS-LS-P1-SUCCESS-PCT NOT < 99.0 AND
072900        WS-LS-P1-MEAN-MS < 2000
073000        MOVE 'LARGE-STORE OPERATION: OK' TO WS-VH-TEXT
073100        MOVE 'SERVICE CAN SUPPORT 20 TABLES, 60 CASTS, 20 STAFF'
073200             TO WS-VD-TEXT
073300     ELSE
073400        IF WS-LS-P1-SUCCESS-PCT NOT < 95.0 AND
073500           WS-LS-P1-MEAN-MS < 3000
073600           MOVE 'LARGE-STORE OPERATION: CAUTION' TO WS-VH-TEXT
073700           MOVE 'POSSIBLE SLIGHT DELAY AT PEAK LOAD.'
073800                TO WS-VD-TEXT
073900        ELSE
074000           MOVE 'LARGE-STORE OPERATION: NEEDS IMPROVEMENT'
074100                TO WS-VH-TEXT
074200           MOVE 'CONSIDER SCALING UP BEFORE GO-LIVE.'
074300                TO WS-VD-TEXT.
074400     PERFORM 9500-WRITE-VERDICT-LINES THRU 9500-EXIT.
074500
074600 660-EXIT.
074700     EXIT.
074800
074900 670-REALISTIC-SIM-TRAILER.
075000
075100     IF WS-RS-GT-REQ-COUNT = ZERO
075200        MOVE ZERO TO WS-RS-GT-SUCCESS-PCT
075300     ELSE
075400        COMPUTE WS-RS-GT-SUCCESS-PCT ROUNDED =
075500           (WS-RS-GT-OK-COUNT / WS-RS-GT-REQ-COUNT) * 100.
075600     IF WS-RS-GT-OK-COUNT = ZERO
075700        MOVE 9999 TO WS-RS-GT-MEAN-MS
075800     ELSE
075900        COMPUTE WS-RS-GT-MEAN-MS ROUNDED =
076000           WS-RS-GT-SUM-MS / WS-RS-GT-OK-COUNT.
076100
076200     IF WS-RS-POST-REQ-COUNT = ZERO
076300        MOVE ZERO TO WS-RS-POST-SUCCESS-PCT
076400     ELSE
076500        COMPUTE WS-RS-POST-SUCCESS-PCT ROUNDED =
076600           (WS-RS-POST-OK-COUNT / WS-RS-POST-REQ-COUNT) * 100.
076700     IF WS-RS-POST-OK-COUNT = ZERO
076800        MOVE 9999 TO WS-RS-POST-MEAN-MS
076900     ELSE
077000        COMPUTE WS-RS-POST-MEAN-MS ROUNDED =
077100           WS-RS-POST-SUM-MS / WS-RS-POST-OK-COUNT.
077200
077300     PERFORM 9700-WRITE-GRAND-TOTALS THRU 9700-EXIT.
077400     PERFORM 9750-WRITE-POST-STATS THRU 9750-EXIT.
077500
077600     IF WS-RS-GT-SUCCESS-PCT NOT < 99.0 AND
077700        WS-RS-GT-MEAN-MS < 2000
077800        MOVE 'PRODUCTION: OK' TO WS-VH-TEXT
077900        MOVE 'SERVICE IS STABLE AT PEAK LOAD.' TO WS-VD-TEXT
078000     ELSE
078100        IF WS-RS-GT-SUCCESS-PCT NOT < 95.0 AND
078200           WS-RS-GT-MEAN-MS < 3000
078300           MOVE 'PRODUCTION: CONDITIONAL OK' TO WS-VH-TEXT
078400           MOVE 'SOME DELAY AT PEAK LOAD, SERVICE REMAINS'
078500                TO WS-VD-TEXT
078600        ELSE
078700           IF WS-RS-GT-SUCCESS-PCT NOT < 90.0
078800              MOVE 'PRODUCTION: WARNING' TO WS-VH-TEXT
078900              MOVE 'IMPROVE PERFORMANCE BEFORE LARGE VENUES.'
079000                   TO WS-VD-TEXT
079100           ELSE
079200              MOVE 'PRODUCTION: NEEDS IMPROVEMENT' TO WS-VH-TEXT
079300              MOVE 'INFRASTRUCTURE UPGRADE REQUIRED BEFORE'
079400                   TO WS-VD-TEXT.
079500     PERFORM 9500-WRITE-VERDICT-LINES THRU 9500-EXIT.
079600
079700 670-EXIT.
079800     EXIT.
079900
080000 700-END-OF-RUN.
080100
080200     PERFORM 600-END-OF-PHASE THRU 600-EXIT.
080300     PERFORM 650-END-OF-SCENARIO THRU 650-EXIT.
080400
080500 700-EXIT.
080600     EXIT.
080700
080800 9100-WRITE-SCEN-BANNER.
080900
081000     WRITE LT-REPORT-LINE FROM WS-BANNER-LINE
081100         AFTER ADVANCING NEXT-PAGE.
081200     ADD 1 TO WS-PAGE-CTR.
081300     MOVE SPACES TO WS-SCEN-TITLE-LINE.
081400     IF LTH-SCEN-BASIC-CHECK
081500        MOVE 'BASIC-CHECK -- ENDPOINT AND STRESS ANALYSIS'
081600             TO WS-SCEN-TITLE-TXT.
081700     IF LTH-SCEN-LARGE-STORE
081800        MOVE 'LARGE-STORE -- HIGH-VOLUME VENUE ANALYSIS'
081900             TO WS-SCEN-TITLE-TXT.
082000     IF LTH-SCEN-REALISTIC-SIM
082100        MOVE 'REALISTIC-SIM -- PEAK-NIGHT SCENARIO ANALYSIS'
082200             TO WS-SCEN-TITLE-TXT.
082300     WRITE LT-REPORT-LINE FROM WS-SCEN-TITLE-LINE
082400         AFTER ADVANCING 1.
082500     WRITE LT-REPORT-LINE FROM WS-BANNER-LINE
082600         AFTER ADVANCING 1.
082700
082800 9100-EXIT.
082900     EXIT.
083000
083100 9200-WRITE-PHASE-HDR.
083200
083300     MOVE SPACES TO WS-PHASE-HDR-LINE.
083400     MOVE LTH-PHASE-NO      TO WS-PHH-PHASE-NO.
083500     MOVE LTH-PHASE-NAME    TO WS-PHH-PHASE-NAME.
083600     WRITE LT-REPORT-LINE FROM WS-PHASE-HDR-LINE
083700         AFTER ADVANCING 2.
083800
083900 9200-EXIT.
084000     EXIT.
084100
084200 9300-WRITE-STATS-BLOCK.
084300
084400     MOVE SPACES TO WS-STATS-LINE-1.
084500     MOVE WS-PH-REQ-COUNT        TO WS-ST1-REQ-COUNT.
084600     MOVE WS-PH-OK-COUNT         TO WS-ST1-OK-COUNT.
084700     MOVE WS-KP-OUT-SUCCESS-PCT  TO WS-ST1-SUCC-PCT.
084800     IF (WS-PREV-SCEN-LARGE-STORE AND WS-PREV-PHASE-NO = 1) OR
084900        (WS-PREV-SCEN-REALISTIC-SIM AND WS-PREV-PHASE-NO = 4)
085000        MOVE WS-PH-FAIL-COUNT    TO WS-ST1-FAIL-COUNT
085100        IF WS-PH-REQ-COUNT = ZERO
085200           MOVE ZERO TO WS-ST1-FAIL-PCT
085300        ELSE
085400           COMPUTE WS-ST1-FAIL-PCT ROUNDED =
085500              (WS-PH-FAIL-COUNT / WS-PH-REQ-COUNT) * 100
085600     ELSE
085700        MOVE SPACES TO WS-ST1-FAIL-COUNT
085800        MOVE SPACES TO WS-ST1-FAIL-PCT.
085900     WRITE LT-REPORT-LINE FROM WS-STATS-LINE-1
086000         AFTER ADVANCING 1.
086100
086200     MOVE SPACES TO WS-STATS-LINE-2.
086300     MOVE WS-CURR-WALL-SECS      TO WS-ST2-WALL-SECS.
086400     MOVE WS-KP-OUT-THROUGHPUT   TO WS-ST2-THRUPUT.
086500     WRITE LT-REPORT-LINE FROM WS-STATS-LINE-2
086600         AFTER ADVANCING 1.
086700
086800     IF WS-PH-OK-COUNT = ZERO
086900        GO TO 9300-EXIT.
087000
087100     MOVE SPACES TO WS-STATS-LINE-3.
087200     MOVE WS-KP-OUT-AVG-MS  TO WS-ST3-AVG-MS.
087300     MOVE WS-PH-MAX-MS      TO WS-ST3-MAX-MS.
087400     IF WS-PREV-SCEN-LARGE-STORE AND WS-PREV-PHASE-NO = 1
087500        MOVE 'MIN  '           TO WS-ST3-MIN-LABEL
087600        MOVE WS-PH-MIN-MS      TO WS-ST3-MIN-MS
087700        MOVE ' MS '            TO WS-ST3-MIN-UNIT
087800     ELSE
087900        MOVE SPACES TO WS-ST3-MIN-BLOCK.
088000     IF WS-KP-CALC-PCTILE
088100        MOVE 'P95  '           TO WS-ST3-P95-LABEL
088200        MOVE WS-KP-OUT-P95-MS  TO WS-ST3-P95-MS
088300        MOVE ' MS '            TO WS-ST3-P95-UNIT
088400     ELSE
088500        MOVE SPACES TO WS-ST3-P95-BLOCK.
088600     WRITE LT-REPORT-LINE FROM WS-STATS-LINE-3
088700         AFTER ADVANCING 1.
088800
088900 9300-EXIT.
089000     EXIT.
089100
089200******************************************************************
089300*  9400-WRITE-FAILURE-LINES - PRINTS UP TO 5 FAILED RECORDS FOR  *
089400*  LARGE-STORE PHASE 1, OR UP TO 3 FOR REALISTIC-SIM PHASE 4.    *
089500******************************************************************
089600 9400-WRITE-FAILURE-LINES.
089700
089800     MOVE 5 TO WS-FAIL-PRINT-LIMIT.
089900     IF WS-PREV-SCEN-REALISTIC-SIM
090000        MOVE 3 TO WS-FAIL-PRINT-LIMIT.
090100     IF WS-FAIL-COUNT < WS-FAIL-PRINT-LIMIT
090200        MOVE WS-FAIL-COUNT TO WS-FAIL-PRINT-LIMIT.
090300     IF WS-FAIL-PRINT-LIMIT = 0
090400        GO TO 9400-EXIT.
090500     PERFORM 9410-WRITE-ONE-FAILURE THRU 9410-EXIT
090600        VARYING WS-FLX FROM 1 BY 1
090700        UNTIL WS-FLX > WS-FAIL-PRINT-LIMIT.
090800
090900 9400-EXIT.
091000     EXIT.
091100
091200 9410-WRITE-ONE-FAILURE.
091300
091400     MOVE SPACES TO WS-FAILURE-LINE.
091500     MOVE WS-FAIL-USER-NAME (WS-FLX)  TO WS-FL-USER-NAME.
091600     MOVE WS-FAIL-METHOD (WS-FLX)     TO WS-FL-METHOD.
091700     MOVE WS-FAIL-ENDPOINT (WS-FLX)   TO WS-FL-ENDPOINT.
091800     IF WS-FAIL-STATUS (WS-FLX) = ZERO
091900        MOVE 'TRANSPORT' TO WS-FL-STATUS-TXT
092000     ELSE
092100        MOVE WS-FAIL-STATUS (WS-FLX) TO WS-FAILURE-STATUS-NUM
092200        MOVE WS-FAILURE-STATUS-NUM   TO WS-FAILURE-STATUS-EDIT
092300        MOVE WS-FAILURE-STATUS-EDIT  TO WS-FL-STATUS-TXT.
092400     WRITE LT-REPORT-LINE FROM WS-FAILURE-LINE
092500         AFTER ADVANCING 1.
092600
092700 9410-EXIT.
092800     EXIT.
092900
093000 9450-WRITE-DEGRADE-LINE.
093100
093200     MOVE SPACES TO WS-DEGRADE-LINE.
093300     MOVE WS-RS-FIRST10-MEAN  TO WS-DG-FIRST10.
093400     MOVE WS-RS-LAST10-MEAN   TO WS-DG-LAST10.
093500     IF WS-RS-DEGRADE-PCT < 0
093600        MOVE '-' TO WS-DG-SIGN
093700     ELSE
093800        MOVE '+' TO WS-DG-SIGN.
093900     IF WS-RS-DEGRADE-PCT < 0
094000        COMPUTE WS-DG-PCT = WS-RS-DEGRADE-PCT * -1
094100     ELSE
094200        MOVE WS-RS-DEGRADE-PCT TO WS-DG-PCT.
094300     WRITE LT-REPORT-LINE FROM WS-DEGRADE-LINE
094400         AFTER ADVANCING 1.
094500
094600 9450-EXIT.
094700     EXIT.
094800
094900 9500-WRITE-VERDICT-LINES.
095000
095100     MOVE SPACES TO WS-VERDICT-HEADLINE.
095200     MOVE WS-VH-TEXT TO WS-VH-LINE-TEXT.
095300     WRITE LT-REPORT-LINE FROM WS-VERDICT-HEADLINE
095400         AFTER ADVANCING 2.
095500     MOVE SPACES TO WS-VERDICT-DETAIL.
095600     MOVE WS-VD-TEXT TO WS-VD-LINE-TEXT.
095700     WRITE LT-REPORT-LINE FROM WS-VERDICT-DETAIL
095800         AFTER ADVANCING 1.
095900
096000 9500-EXIT.
096100     EXIT.
096200
096300******************************************************************
096400*  9600-WRITE-PROBE-LINE - BASIC-CHECK PHASE 1 PRINTS ONE LINE   *
096500*  PER PROBE, IN ARRIVAL ORDER, AS EACH RECORD IS READ.          *
096600******************************************************************
096700 9600-WRITE-PROBE-LINE.
096800
096900     MOVE SPACES TO WS-PROBE-LINE.
097000     IF LTD-REQUEST-OK
097100        MOVE 'OK' TO WS-PRB-MARKER
097200     ELSE
097300        MOVE 'NG' TO WS-PRB-MARKER.
097400     PERFORM 9610-LOOKUP-PROBE-NAME THRU 9610-EXIT.
097500     MOVE LTD-HTTP-STATUS TO WS-PRB-STATUS.
097600     IF LT-TRACE-SWITCH-ON
097700        DISPLAY '9600-WRITE-PROBE-LINE STATUS BYTES '
097800                WS-PRB-STATUS-ALPHA.
097900     MOVE LTD-TIME-MS     TO WS-PRB-TIME.
098000     WRITE LT-REPORT-LINE FROM WS-PROBE-LINE
098100         AFTER ADVANCING 1.
098200
098300 9600-EXIT.
098400     EXIT.
098500
098600 9610-LOOKUP-PROBE-NAME.
098700
098800     IF LTD-SEQ-NO = 1
098900        MOVE 'HEALTH' TO WS-PRB-NAME
099000     ELSE
099100     IF LTD-SEQ-NO = 2
099200        MOVE 'ADMIN' TO WS-PRB-NAME
099300     ELSE
099400     IF LTD-SEQ-NO = 3
099500        MOVE 'TABLES API' TO WS-PRB-NAME
099600     ELSE
099700     IF LTD-SEQ-NO = 4
099800        MOVE 'MENU API' TO WS-PRB-NAME
099900     ELSE
100000        MOVE 'SESSIONS API' TO WS-PRB-NAME.
100100
100200 9610-EXIT.
100300     EXIT.
100400
100500 9700-WRITE-GRAND-TOTALS.
100600
100700     MOVE SPACES TO WS-GRAND-TOTALS-LINE.
100800     MOVE WS-RS-GT-REQ-COUNT     TO WS-GT-REQ-COUNT.
100900     MOVE WS-RS-GT-SUCCESS-PCT   TO WS-GT-SUCC-PCT.
101000     MOVE WS-RS-GT-MEAN-MS       TO WS-GT-MEAN-MS.
101100     WRITE LT-REPORT-LINE FROM WS-GRAND-TOTALS-LINE
101200         AFTER ADVANCING 2.
101300
101400 9700-EXIT.
101500     EXIT.
101600
101700 9750-WRITE-POST-STATS.
101800
101900     MOVE SPACES TO WS-POST-STATS-LINE.
102000     MOVE WS-RS-POST-REQ-COUNT   TO WS-PS-REQ-COUNT.
102100     MOVE WS-RS-POST-SUCCESS-PCT TO WS-PS-SUCC-PCT.
102200     MOVE WS-RS-POST-MEAN-MS     TO WS-PS-MEAN-MS.
102300     WRITE LT-REPORT-LINE FROM WS-POST-STATS-LINE
102400         AFTER ADVANCING 1.
102500
102600 9750-EXIT.
102700     EXIT.
