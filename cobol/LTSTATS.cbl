000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     LTSTATS.
000300 AUTHOR.         R JARAMILLO.
000400 INSTALLATION.   QA PLATFORM ENGINEERING.
000500 DATE-WRITTEN.   03/11/89.
000600 DATE-COMPILED.  03/11/89.
000700 SECURITY.       NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.                                                        *
001100*                                                                *
001200*   LTSTATS IS THE SHARED STATISTICS KERNEL FOR THE LOAD-TEST    *
001300*   RESULT EVALUATION SUITE.  IT IS CALLED ONCE PER SCENARIO /   *
001400*   PHASE CONTROL BREAK BY LTEVALRP TO TURN THE RUNNING COUNTERS *
001500*   AND LATENCY TABLE LTEVALRP HAS ACCUMULATED FOR THAT PHASE    *
001600*   INTO THE REPORTABLE STATISTICS -                             *
001700*                                                                *
001800*      SUCCESS RATE, THROUGHPUT, MEAN LATENCY, AND (WHEN ASKED)  *
001900*      THE 95TH-PERCENTILE LATENCY OF THE SUCCESSFUL REQUESTS.   *
002000*                                                                *
002100*   A SECOND ENTRY MODE (FUNCTION CODE '2') INSTEAD COMPUTES THE *
002200*   ENDURANCE-PHASE DEGRADATION FIGURES FOR REALISTIC-SIM PHASE  *
002300*   5 -- MEAN OF THE FIRST 10 SUCCESSFUL LATENCIES, MEAN OF THE  *
002400*   LAST 10, AND THE SIGNED PERCENT CHANGE BETWEEN THEM.         *
002500*                                                                *
002600*   CALLERS MUST NOT ASK FOR A PERCENTILE (FUNCTION 1 WITH THE   *
002700*   PERCENTILE SWITCH ON) AFTER ASKING FOR DEGRADATION FIGURES   *
002800*   ON THE SAME LATENCY TABLE -- THE PERCENTILE CALL SORTS THE   *
002900*   TABLE IN PLACE AND DESTROYS THE ARRIVAL ORDER DEGRADATION    *
003000*   NEEDS.  LTEVALRP ALWAYS CALLS DEGRADATION FIRST.             *
003100*                                                                *
003200*   ------------------------------------------------------------ *
003300*   CHANGE LOG                                                   *
003400*   ------------------------------------------------------------ *
003500*   03/11/89  RAJ  INITIAL VERSION - RATE, THROUGHPUT, MEAN.      *
003600*   04/02/89  RAJ  ADDED 95TH PERCENTILE VIA IN-LINE INSERTION    *
003700*                  SORT OF THE LATENCY TABLE (REQ 8912-004).      *
003800*   09/14/90  DKM  LARGE-STORE N<=20 "USE MAXIMUM" SUBSTITUTION   *
003900*                  RULE ADDED FOR THE MIXED-CONCURRENCY PHASE.    *
004000*   02/06/91  DKM  9999 SENTINEL MEAN WHEN OK-COUNT IS ZERO SO    *
004100*                  VERDICT LOGIC UPSTREAM NEVER DIVIDES BY ZERO.  *
004200*   07/19/93  PLW  ADDED FUNCTION CODE 2 - ENDURANCE DEGRADATION  *
004300*                  WINDOWS FOR REALISTIC-SIM PHASE 5 (REQ 9307).  *
004400*   11/30/95  PLW  OVERLAPPING FIRST/LAST WINDOWS WHEN FEWER THAN *
004500*                  10 SUCCESSES EXIST, PER QA REVIEW COMMENTS.    *
004600*   01/09/98  SGK  UPSI-0 TRACE SWITCH FOR BATCH-ABEND DIAGNOSIS. *
004700*   08/23/99  SGK  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE,     *
004800*                  REVIEWED DATE-WRITTEN/DATE-COMPILED ONLY.      *
004900*   05/17/01  BTC  RESTRUCTURED SORT INTO ITS OWN PARAGRAPH RANGE *
005000*                  SO 000-MAIN-LOGIC READS TOP TO BOTTOM.         *
005100*   10/02/03  BTC  ROUNDED CLAUSE ADDED TO PERCENTILE MOVE -      *
005200*                  AUDIT FOUND TRUNCATED VALUES OFF BY 1 MS.      *
005300*   06/14/07  BTC  DEGRADATION SUMS SPLIT INTO OWN PARAGRAPHS -   *
005400*                  DROPPED THE INLINE PERFORM ... TIMES LOOPS.    *
005500*   03/02/11  MTV  3500-CALC-PERCENTILE WAS TRUNCATING THE 0.95N  *
005600*                  FRACTION BY REDEFINING THE PACKED WORK FIELD   *
005700*                  WITH A DISPLAY-USAGE GROUP - WRONG SIZE, WRONG *
005800*                  USAGE, GARBAGE RESULT.  REMOVED THE BAD VIEW,  *
005900*                  MOVE NOW TRUNCATES THE PACKED VALUE DIRECTLY   *
006000*                  (REQ QA-4471).  RAW BYTES KEPT UNDER TRACE.    *
006100******************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER.    IBM-390.
006600 OBJECT-COMPUTER.    IBM-390.
006700 SPECIAL-NAMES.
006800     UPSI-0 ON STATUS IS LT-TRACE-SWITCH-ON
006900            OFF STATUS IS LT-TRACE-SWITCH-OFF.
007000
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300
007400*         KEEPS COUNT OF HOW MANY TIMES THIS SHARED KERNEL HAS
007500*         BEEN CALLED IN THE CURRENT RUN UNIT - WORKING-STORAGE
007600*         ON A SUBPROGRAM SURVIVES ACROSS CALLS UNTIL THE
007700*         CALLER CANCELS IT, SO THIS TALLIES THE WHOLE JOB.
007800 77  WS-KERNEL-CALL-CTR               PIC 9(05) COMP VALUE ZERO.
007900 01  WS-PROGRAM-STATUS               PIC X(30) VALUE SPACES.
008000
008100 01  WS-SORT-CONTROLS.
008200     05  WS-SORT-I                   PIC 9(04) COMP.
008300     05  WS-SORT-J                   PIC 9(04) COMP.
008400     05  WS-SORT-SWAPPED-SW          PIC X(01) VALUE 'N'.
008500         88  WS-A-SWAP-WAS-MADE          VALUE 'Y'.
008600     05  WS-SORT-TEMP                PIC S9(07)V99 COMP-3 VALUE 0.
008700     05  WS-SORT-TEMP-BYTES REDEFINES WS-SORT-TEMP
008800                                     PIC X(04).
008900     05  FILLER                      PIC X(01).
009000
009100 01  WS-PCTILE-CONTROLS.
009200     05  WS-PCT-IDX                  PIC 9(04) COMP VALUE 0.
009300     05  WS-PCT-IDX-FRACTION         PIC S9(04)V9(04) COMP-3
009400                                                       VALUE 0.
009500     05  WS-PCT-IDX-FRACTION-BYTES REDEFINES
009600         WS-PCT-IDX-FRACTION        PIC X(05).
009700     05  FILLER                      PIC X(01).
009800
009900 01  WS-DEGRADE-CONTROLS.
010000     05  WS-DEG-WINDOW-SIZE          PIC 9(02) COMP VALUE 0.
010100     05  WS-DEG-FIRST-SUM            PIC S9(09)V99 COMP-3
010200                                                       VALUE 0.
010300     05  WS-DEG-LAST-SUM             PIC S9(09)V99 COMP-3
010400                                                       VALUE 0.
010500     05  WS-DEG-LAST-START-IDX       PIC 9(04) COMP VALUE 0.
010600     05  WS-DEG-CALC-AREA            PIC S9(07)V9(04) COMP-3
010700                                                       VALUE 0.
010800     05  WS-DEG-CALC-AREA-SIGN REDEFINES WS-DEG-CALC-AREA.
010900         10  WS-DEG-SIGN-BYTE        PIC X(01).
011000         10  FILLER                  PIC X(06).
011100
011200 LINKAGE SECTION.
011300
011400******************************************************************
011500*  LATENCY TABLE HANDED UP BY LTEVALRP FOR THIS SCENARIO/PHASE   *
011600*  CONTROL BREAK.  IN ARRIVAL (SEQ-NO) ORDER UNTIL THIS MODULE   *
011700*  SORTS IT FOR A PERCENTILE REQUEST.                            *
011800******************************************************************
011900 01  LT-LATENCY-TABLE-AREA.
012000     05  LT-LATENCY-COUNT            PIC 9(04) COMP.
012100     05  LT-LATENCY-ENTRY OCCURS 600 TIMES
012200                          INDEXED BY LT-LTX
012300                                     PIC S9(07)V99 COMP-3.
012400     05  FILLER                      PIC X(02).
012500
012600******************************************************************
012700*  IN/OUT CONTROL BLOCK.                                         *
012800******************************************************************
012900 01  LT-KERNEL-PARMS.
013000     05  LT-FUNCTION-CODE            PIC X(01).
013100         88  LT-FUNC-BASIC-STATS         VALUE '1'.
013200         88  LT-FUNC-DEGRADATION         VALUE '2'.
013300     05  LT-CALC-PCTILE-SW           PIC X(01).
013400         88  LT-CALC-PCTILE              VALUE 'Y'.
013500     05  LT-LARGE-STORE-MODE-SW      PIC X(01).
013600         88  LT-USE-MAX-NOT-PCTILE       VALUE 'Y'.
013700     05  LT-IN-REQ-COUNT             PIC 9(06) COMP-3.
013800     05  LT-IN-OK-COUNT              PIC 9(06) COMP-3.
013900     05  LT-IN-SUM-MS                PIC S9(09)V99 COMP-3.
014000     05  LT-IN-WALL-SECS             PIC 9(05)V99 COMP-3.
014100     05  LT-OUT-SUCCESS-PCT          PIC 9(03)V9 COMP-3.
014200     05  LT-OUT-THROUGHPUT           PIC 9(05)V9 COMP-3.
014300     05  LT-OUT-AVG-MS               PIC 9(07) COMP-3.
014400     05  LT-OUT-P95-MS               PIC 9(07) COMP-3.
014500     05  LT-OUT-FIRST10-MEAN         PIC S9(07)V99 COMP-3.
014600     05  LT-OUT-LAST10-MEAN          PIC S9(07)V99 COMP-3.
014700     05  LT-OUT-DEGRADE-PCT          PIC S9(03)V9 COMP-3.
014800     05  FILLER                      PIC X(04).
014900
015000 PROCEDURE DIVISION USING LT-LATENCY-TABLE-AREA, LT-KERNEL-PARMS.
015100
015200 000-MAIN-LOGIC.
015300     ADD 1 TO WS-KERNEL-CALL-CTR.
015400     MOVE 'LTSTATS STARTING' TO WS-PROGRAM-STATUS.
015500     IF LT-TRACE-SWITCH-ON
015600        DISPLAY 'LTSTATS CALL NUMBER ' WS-KERNEL-CALL-CTR
015700                ' THIS RUN'.
015800     IF LT-TRACE-SWITCH-ON
015900        DISPLAY 'LTSTATS CALLED - FUNCTION ' LT-FUNCTION-CODE
016000                ' LATENCY-COUNT ' LT-LATENCY-COUNT.
016100     IF LT-FUNC-DEGRADATION
016200        PERFORM 4000-CALC-DEGRADATION THRU 4000-EXIT
016300     ELSE
016400        PERFORM 1000-CALC-RATE-AND-THRUPUT THRU 1000-EXIT
016500        PERFORM 2000-CALC-MEAN-LATENCY THRU 2000-EXIT
016600        IF LT-CALC-PCTILE
016700           PERFORM 3000-SORT-LATENCY-TABLE THRU 3000-EXIT
016800           PERFORM 3500-CALC-PERCENTILE THRU 3500-EXIT.
016900     MOVE 'LTSTATS COMPLETE' TO WS-PROGRAM-STATUS.
017000     GOBACK.
017100
017200 1000-CALC-RATE-AND-THRUPUT.
017300     IF LT-IN-REQ-COUNT = ZERO
017400        MOVE ZERO TO LT-OUT-SUCCESS-PCT
017500     ELSE
017600        COMPUTE LT-OUT-SUCCESS-PCT ROUNDED =
017700           (LT-IN-OK-COUNT / LT-IN-REQ-COUNT) * 100.
017800
017900     IF LT-IN-WALL-SECS = ZERO
018000        MOVE ZERO TO LT-OUT-THROUGHPUT
018100     ELSE
018200        COMPUTE LT-OUT-THROUGHPUT ROUNDED =
018300           LT-IN-REQ-COUNT / LT-IN-WALL-SECS.
018400
018500 1000-EXIT.
018600     EXIT.
018700
018800 2000-CALC-MEAN-LATENCY.
018900     IF LT-IN-OK-COUNT = ZERO
019000        MOVE 9999 TO LT-OUT-AVG-MS
019100     ELSE
019200        COMPUTE LT-OUT-AVG-MS ROUNDED =
019300           LT-IN-SUM-MS / LT-IN-OK-COUNT.
019400
019500 2000-EXIT.
019600     EXIT.
019700
019800******************************************************************
019900*  3000-SORT-LATENCY-TABLE -- IN-LINE INSERTION SORT, ASCENDING. *
020000*  THE TABLE IS SMALL (A FEW HUNDRED ENTRIES AT MOST PER PHASE)  *
020100*  SO A SIMPLE INSERTION SORT IS PLENTY FAST AND EASY TO WALK    *
020200*  THROUGH IN THE DEBUGGER WHEN A PERCENTILE LOOKS WRONG.        *
020300******************************************************************
020400 3000-SORT-LATENCY-TABLE.
020500     IF LT-LATENCY-COUNT < 2
020600        GO TO 3000-EXIT.
020700     PERFORM 3100-INSERT-ONE-ELEMENT THRU 3100-EXIT
020800        VARYING WS-SORT-I FROM 2 BY 1
020900        UNTIL WS-SORT-I > LT-LATENCY-COUNT.
021000
021100 3000-EXIT.
021200     EXIT.
021300
021400 3100-INSERT-ONE-ELEMENT.
021500     MOVE LT-LATENCY-ENTRY (WS-SORT-I) TO WS-SORT-TEMP.
021600     SET LT-LTX TO WS-SORT-I.
021700     MOVE 'N' TO WS-SORT-SWAPPED-SW.
021800 3120-SHIFT-DOWN.
021900     IF LT-LTX = 1
022000        GO TO 3140-PLACE-ELEMENT.
022100     SET WS-SORT-J TO LT-LTX.
022200     SET LT-LTX DOWN BY 1.
022300     IF LT-LATENCY-ENTRY (LT-LTX) > WS-SORT-TEMP
022400        MOVE LT-LATENCY-ENTRY (LT-LTX) TO
022500                                 LT-LATENCY-ENTRY (WS-SORT-J)
022600        GO TO 3120-SHIFT-DOWN.
022700     SET LT-LTX UP BY 1.
022800 3140-PLACE-ELEMENT.
022900     MOVE WS-SORT-TEMP TO LT-LATENCY-ENTRY (LT-LTX).
023000 3100-EXIT.
023100     EXIT.
023200
023300******************************************************************
023400*  3500-CALC-PERCENTILE -- ZERO-BASED INDEX INT(N * 0.95), I.E.  *
023500*  THE (INT(N*0.95)+1)-TH SMALLEST SUCCESSFUL LATENCY.  IN THE   *
023600*  LARGE-STORE MIXED-CONCURRENCY PHASE, WHEN N IS 20 OR FEWER,   *
023700*  THE CALLER SETS LT-USE-MAX-NOT-PCTILE AND WE REPORT THE       *
023800*  MAXIMUM (THE LAST, SORTED-ASCENDING ENTRY) INSTEAD.           *
023900******************************************************************
024000 3500-CALC-PERCENTILE.
024100     IF LT-LATENCY-COUNT = ZERO
024200        MOVE ZERO TO LT-OUT-P95-MS
024300        GO TO 3500-EXIT.
024400
024500     IF LT-USE-MAX-NOT-PCTILE AND LT-LATENCY-COUNT NOT > 20
024600        COMPUTE LT-OUT-P95-MS ROUNDED =
024700           LT-LATENCY-ENTRY (LT-LATENCY-COUNT)
024800        GO TO 3500-EXIT.
024900
025000     COMPUTE WS-PCT-IDX-FRACTION = LT-LATENCY-COUNT * 0.95.
025100     IF LT-TRACE-SWITCH-ON
025200        DISPLAY '3500-CALC-PERCENTILE RAW FRACTION BYTES '
025300                WS-PCT-IDX-FRACTION-BYTES.
025400     MOVE WS-PCT-IDX-FRACTION TO WS-PCT-IDX.
025500     ADD 1 TO WS-PCT-IDX.
025600     IF WS-PCT-IDX > LT-LATENCY-COUNT
025700        MOVE LT-LATENCY-COUNT TO WS-PCT-IDX.
025800     SET LT-LTX TO WS-PCT-IDX.
025900     COMPUTE LT-OUT-P95-MS ROUNDED = LT-LATENCY-ENTRY (LT-LTX).
026000
026100 3500-EXIT.
026200     EXIT.
026300
026400******************************************************************
026500*  4000-CALC-DEGRADATION -- REALISTIC-SIM PHASE 5 (ENDURANCE)    *
026600*  ONLY.  TABLE MUST STILL BE IN ARRIVAL (SEQ-NO) ORDER -- THIS  *
026700*  ENTRY POINT IS ALWAYS CALLED BEFORE ANY PERCENTILE REQUEST.   *
026800******************************************************************
026900 4000-CALC-DEGRADATION.
027000     MOVE ZERO TO WS-DEG-FIRST-SUM WS-DEG-LAST-SUM
027100                  LT-OUT-FIRST10-MEAN LT-OUT-LAST10-MEAN
027200                  LT-OUT-DEGRADE-PCT.
027300     IF LT-LATENCY-COUNT = ZERO
027400        GO TO 4000-EXIT.
027500
027600     MOVE 10 TO WS-DEG-WINDOW-SIZE.
027700     IF LT-LATENCY-COUNT < 10
027800        MOVE LT-LATENCY-COUNT TO WS-DEG-WINDOW-SIZE.
027900
028000     SET LT-LTX TO 1.
028100     PERFORM 4100-SUM-FIRST-WINDOW THRU 4100-EXIT
028200        VARYING WS-SORT-I FROM 1 BY 1
028300        UNTIL WS-SORT-I > WS-DEG-WINDOW-SIZE.
028400     COMPUTE LT-OUT-FIRST10-MEAN =
028500        WS-DEG-FIRST-SUM / WS-DEG-WINDOW-SIZE.
028600
028700     COMPUTE WS-DEG-LAST-START-IDX =
028800        LT-LATENCY-COUNT - WS-DEG-WINDOW-SIZE + 1.
028900     SET LT-LTX TO WS-DEG-LAST-START-IDX.
029000     PERFORM 4200-SUM-LAST-WINDOW THRU 4200-EXIT
029100        VARYING WS-SORT-J FROM 1 BY 1
029200        UNTIL WS-SORT-J > WS-DEG-WINDOW-SIZE.
029300     COMPUTE LT-OUT-LAST10-MEAN =
029400        WS-DEG-LAST-SUM / WS-DEG-WINDOW-SIZE.
029500
029600     IF LT-OUT-FIRST10-MEAN = ZERO
029700        MOVE ZERO TO LT-OUT-DEGRADE-PCT
029800     ELSE
029900        COMPUTE LT-OUT-DEGRADE-PCT ROUNDED =
030000           ((LT-OUT-LAST10-MEAN - LT-OUT-FIRST10-MEAN) /
030100             LT-OUT-FIRST10-MEAN) * 100.
030200
030300 4000-EXIT.
030400     EXIT.
030500
030600 4100-SUM-FIRST-WINDOW.
030700     ADD LT-LATENCY-ENTRY (LT-LTX) TO WS-DEG-FIRST-SUM.
030800     SET LT-LTX UP BY 1.
030900 4100-EXIT.
031000     EXIT.
031100
031200 4200-SUM-LAST-WINDOW.
031300     ADD LT-LATENCY-ENTRY (LT-LTX) TO WS-DEG-LAST-SUM.
031400     SET LT-LTX UP BY 1.
031500 4200-EXIT.
031600     EXIT.
