000100******************************************************************
000200*  LTSTATRC  --  LOAD-TEST PHASE STATISTICS FILE RECORD LAYOUT   *
000300*                                                                *
000400*  ONE 80-BYTE RECORD WRITTEN TO THE LTSTATS FILE EVERY TIME A   *
000500*  SCENARIO/PHASE CONTROL BREAK COMPLETES.  MACHINE-READABLE --  *
000600*  DOWNSTREAM DASHBOARDING PICKS THIS FILE UP, NOT THE PRINTED   *
000700*  REPORT.  KEEP FIELD WIDTHS IN SYNC WITH THE REPORT COLUMNS.   *
000800******************************************************************
000900 01  LT-STAT-RECORD.
001000     05  LTS-SCENARIO-ID             PIC X(12).
001100     05  LTS-PHASE-NO                PIC 9(02).
001200     05  LTS-REQ-COUNT               PIC 9(06).
001300     05  LTS-OK-COUNT                PIC 9(06).
001400     05  LTS-SUCCESS-PCT             PIC 9(03)V9.
001500     05  LTS-THROUGHPUT              PIC 9(05)V9.
001600     05  LTS-AVG-MS                  PIC 9(07).
001700     05  LTS-MIN-MS                  PIC 9(07).
001800     05  LTS-MAX-MS                  PIC 9(07).
001900     05  LTS-P95-MS                  PIC 9(07).
002000     05  FILLER                      PIC X(16).
